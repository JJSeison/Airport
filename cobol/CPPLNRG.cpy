000100******************************************************************
000200*    COPY CPPLNRG                                               *
000300*    AER0450.PRD.AVION                                          *
000400*    LAYOUT REGISTRO AVION - CARGA Y MANTENIMIENTO              *
000500*    LARGO 71 BYTES                                             *
000600******************************************************************
000700 01  REG-AVION.
000800     03  PLN-ID              PIC X(07)       VALUE SPACES.
000900     03  PLN-BRAND           PIC X(20)       VALUE SPACES.
001000     03  PLN-MODEL           PIC X(20)       VALUE SPACES.
001100     03  PLN-MAX-CAPACITY    PIC 9(04)       VALUE ZEROS.
001200     03  PLN-AIRLINE         PIC X(20)       VALUE SPACES.
001300
001400*    EL REGISTRO OCUPA LOS 71 BYTES DECLARADOS SIN SOBRANTE;
001500*    NO LLEVA FILLER DE RELLENO PORQUE NO HAY LARGO LIBRE.
001600*    VISTA CRUDA PARA DETECTAR LINEAS EN BLANCO AL FINAL DEL
001700*    ARCHIVO DE ENTRADA.
001800 01  REG-AVION-X  REDEFINES REG-AVION
001900                                     PIC X(71).
002000
002100*----------------------------------------------------------------
002200*    TABLA MAESTRA DE AVIONES (EN MEMORIA, VIVE SOLO DURANTE LA
002300*    CORRIDA).  ORDENADA POR WS-PLN-ID (7 POSICIONES, 2 LETRAS
002400*    MAYUSCULAS + 5 DIGITOS).
002500*----------------------------------------------------------------
002600 77  WS-PLN-MAX-CANT         PIC 9(4)  COMP   VALUE 500.
002700 77  WS-PLN-CANT             PIC 9(4)  COMP   VALUE ZEROS.
002800
002900 01  WS-TABLA-AVIONES.
003000     03  WS-PLN-ENTRY OCCURS 0 TO 500 TIMES
003100                      DEPENDING ON WS-PLN-CANT
003200                      ASCENDING KEY IS WS-PLN-ID
003300                      INDEXED BY WS-PLN-IX.
003400         05  WS-PLN-ID           PIC X(07).
003500         05  WS-PLN-BRAND        PIC X(20).
003600         05  WS-PLN-MODEL        PIC X(20).
003700         05  WS-PLN-MAX-CAPACITY PIC 9(04).
003800         05  WS-PLN-AIRLINE      PIC X(20).
003900         05  FILLER              PIC X(05)    VALUE SPACES.
