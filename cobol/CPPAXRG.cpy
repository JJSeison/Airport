000100******************************************************************
000200*    COPY CPPAXRG                                               *
000300*    AER0450.PRD.PASAJERO                                       *
000400*    LAYOUT REGISTRO PASAJERO - CARGA Y MANTENIMIENTO           *
000500*    LARGO 98 BYTES                                             *
000600******************************************************************
000700 01  REG-PASAJERO.
000800     03  PAX-ID              PIC 9(15)       VALUE ZEROS.
000900     03  PAX-FIRSTNAME       PIC X(20)       VALUE SPACES.
001000     03  PAX-LASTNAME        PIC X(20)       VALUE SPACES.
001100     03  PAX-BIRTH-YEAR      PIC 9(04)       VALUE ZEROS.
001200     03  PAX-BIRTH-MONTH     PIC 9(02)       VALUE ZEROS.
001300     03  PAX-BIRTH-DAY       PIC 9(02)       VALUE ZEROS.
001400     03  PAX-PHONE-CODE      PIC 9(03)       VALUE ZEROS.
001500     03  PAX-PHONE           PIC 9(11)       VALUE ZEROS.
001600     03  PAX-COUNTRY         PIC X(20)       VALUE SPACES.
001700     03  FILLER              PIC X(01)       VALUE SPACE.
001800
001900*    VISTA CRUDA DEL REGISTRO, PARA DETECTAR LINEAS EN BLANCO
002000*    AL FINAL DEL ARCHIVO DE ENTRADA SIN TENER QUE DESCOMPONER
002100*    CAMPO POR CAMPO.
002200 01  REG-PASAJERO-X  REDEFINES REG-PASAJERO
002300                                     PIC X(98).
002400
002500*----------------------------------------------------------------
002600*    TABLA MAESTRA DE PASAJEROS (EN MEMORIA, VIVE SOLO DURANTE
002700*    LA CORRIDA).  SE MANTIENE ORDENADA POR WS-PAX-ID PARA QUE
002800*    LA BUSQUEDA POR SEARCH ALL Y EL LISTADO FINAL NO REQUIERAN
002900*    UN SORT APARTE.
003000*----------------------------------------------------------------
003100 77  WS-PAX-MAX-CANT         PIC 9(4)  COMP   VALUE 2000.
003200 77  WS-PAX-CANT             PIC 9(4)  COMP   VALUE ZEROS.
003300
003400 01  WS-TABLA-PASAJEROS.
003500     03  WS-PAX-ENTRY OCCURS 0 TO 2000 TIMES
003600                      DEPENDING ON WS-PAX-CANT
003700                      ASCENDING KEY IS WS-PAX-ID
003800                      INDEXED BY WS-PAX-IX.
003900         05  WS-PAX-ID           PIC 9(15).
004000         05  WS-PAX-FIRSTNAME    PIC X(20).
004100         05  WS-PAX-LASTNAME     PIC X(20).
004200         05  WS-PAX-BIRTH-YEAR   PIC 9(04).
004300         05  WS-PAX-BIRTH-MONTH  PIC 9(02).
004400         05  WS-PAX-BIRTH-DAY    PIC 9(02).
005000         05  WS-PAX-PHONE-CODE   PIC 9(03).
005100         05  WS-PAX-PHONE        PIC 9(11).
005200         05  WS-PAX-COUNTRY      PIC X(20).
005300         05  FILLER              PIC X(05)    VALUE SPACES.
