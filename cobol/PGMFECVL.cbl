000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFECVL.
000300 AUTHOR.        R. MERCADO.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - AEROPUERTOS CONSOLIDADOS.
000500 DATE-WRITTEN.  12/04/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000800
000900******************************************************************
001000*    PGMFECVL                                                   *
001100*    RUTINA DE VALIDACION DE FECHA DE NACIMIENTO                *
001200*    =============================================              *
001300*  RECIBE POR LINKAGE UNA FECHA (AAAA/MM/DD) Y DEVUELVE EN       *
001400*  RETURN-CODE SI ES UNA FECHA DE CALENDARIO VALIDA:            *
001500*     RETURN-CODE = 00   ->  FECHA VALIDA                       *
001600*     RETURN-CODE = 05   ->  FECHA INVALIDA                     *
001700*  CONTEMPLA MES 1-12, DIA SEGUN EL MES Y AÑO BISIESTO           *
001800*  (DIVISIBLE POR 4, SALVO SIGLOS NO DIVISIBLES POR 400).        *
001900*  LLAMADA DESDE PGMCARGA, PARRAFO 2240-VALIDAR-FECHA-NAC,       *
002000*  PARA LA REGLA 4 DE ALTA DE PASAJEROS.                        *
002100******************************************************************
002200*    BITACORA DE CAMBIOS
002300*    ------------------
002400*    12/04/1989  R.MERCADO            VERSION INICIAL.  VALIDA     INICIAL
002500*                                      FECHA DE NACIMIENTO DE
002600*                                      PASAJEROS, CONTEMPLA
002700*                                      BISIESTOS.
002800*    03/11/1991  R.MERCADO    SC-0114  SE AGREGA CHEQUEO DE MES     SC0114
002900*                                      FUERA DE RANGO ANTES DE
003000*                                      BUSCAR EL MAXIMO DE DIAS.
003100*    22/08/1994  M.SOSA       SC-0233  CORRECCION: EL CHEQUEO DE    SC0233
003200*                                      SIGLO NO CONTEMPLABA LOS
003300*                                      MULTIPLOS DE 400.
003400*    14/01/1999  J.ALVAREZ    SC-0410  AJUSTE Y2K - SE REVISAN      SC0410
003500*                                      LAS LLAMADAS DESDE
003600*                                      PGMCARGA POR EL CAMBIO DE
003700*                                      SIGLO; WS-AREA-ANIO YA
003800*                                      VENIA EN 4 POSICIONES.
003900*    19/06/2003  J.ALVAREZ    SC-0488  SE AGREGA DISPLAY DE         SC0488
004000*                                      DIAGNOSTICO EN 9999-FINAL
004100*                                      PARA EL LOG DE CORRIDA.
004200*    02/05/2011  P.ROMERO     SC-0647  SE AGREGAN LAS VISTAS        SC0647
004300*                                      WS-AREA-ALFA Y
004400*                                      WS-AREA-ANIOMES SOBRE
004500*                                      WS-AREA; EL DISPLAY DE
004600*                                      FECHA INVALIDA (SC-0488) Y
004700*                                      EL CHEQUEO DE SIGLO DE
004800*                                      2200-ES-BISIESTO-I PASAN A
004900*                                      USAR ESTAS VISTAS.
005000******************************************************************
005100
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500*    UPSI-7 PRENDIDO DESDE JCL (PARM) HABILITA LOS DISPLAY DE
005600*    DIAGNOSTICO DE 9999-FINAL PARA CORRIDAS DE PRUEBA; EN
005700*    PRODUCCION SE DEJA APAGADO.
005800 SPECIAL-NAMES.  UPSI-7 ON STATUS IS WS-TRAZA-ON
005900                         OFF STATUS IS WS-TRAZA-OFF.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800*=======================*
006900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007000
007100*----------- AREA DE TRABAJO DE LA FECHA RECIBIDA --------------
007200 01  WS-AREA.
007300     03  WS-AREA-ANIO       PIC 9(04)        VALUE ZEROS.
007400     03  WS-AREA-MES        PIC 9(02)        VALUE ZEROS.
007500     03  WS-AREA-DIA        PIC 9(02)        VALUE ZEROS.
007600*    VISTA NUMERICA UNICA (AAAAMMDD) PARA EL DISPLAY DE
007700*    DIAGNOSTICO DE 9999-FINAL.
007800 01  WS-AREA-NUM  REDEFINES WS-AREA
007900                                     PIC 9(08).
008000*    VISTA ALFANUMERICA DE LA MISMA AREA, PARA EL DISPLAY DE
008100*    DIAGNOSTICO CUANDO SE QUIERE MOSTRAR LA FECHA SIN
008200*    TRATAMIENTO NUMERICO (SC-0488).
008300 01  WS-AREA-ALFA REDEFINES WS-AREA
008400                                     PIC X(08).
008500*    VISTA AÑO+MES (AAAAMM) SOBRE LA MISMA AREA, PARA EL
008600*    CHEQUEO RAPIDO DE SIGLO EN 2200-ES-BISIESTO-I SIN TOCAR
008700*    WS-AREA-DIA.
008800 01  WS-AREA-ANIOMES REDEFINES WS-AREA.
008900     03  WS-AM-ANIO         PIC 9(04).
009000     03  WS-AM-MES          PIC 9(02).
009100     03  FILLER             PIC 9(02).
009200
009300*----------- VARIABLES DE CALCULO -------------------------------
009400 77  WS-MAX-DIA             PIC 9(02)  COMP   VALUE ZEROS.
009500 77  WS-DIV-AUX             PIC 9(04)  COMP   VALUE ZEROS.
009600 77  WS-RESTO-4             PIC 9(02)  COMP   VALUE ZEROS.
009700 77  WS-RESTO-100           PIC 9(02)  COMP   VALUE ZEROS.
009800 77  WS-RESTO-400           PIC 9(03)  COMP   VALUE ZEROS.
009900
010000 77  WS-SW-BISIESTO         PIC X            VALUE 'N'.
010100     88  WS-SI-BISIESTO               VALUE 'S'.
010200     88  WS-NO-BISIESTO               VALUE 'N'.
010300
010400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010500
010600*-----------------------------------------------------------------
010700 LINKAGE SECTION.
010800*================*
010900 01  LK-FECHA-COM.
011000     03  LK-FEC-ANIO        PIC 9(04).
011100     03  LK-FEC-MES         PIC 9(02).
011200     03  LK-FEC-DIA         PIC 9(02).
011300
011400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011500 PROCEDURE DIVISION USING LK-FECHA-COM.
011600
011700 MAIN-PROGRAM-I.
011800
011900     PERFORM 1000-INICIO-I        THRU 1000-INICIO-F
012000     PERFORM 2000-VALIDAR-FECHA-I THRU 2000-VALIDAR-FECHA-F
012100     PERFORM 9999-FINAL-I         THRU 9999-FINAL-F.
012200
012300 MAIN-PROGRAM-F.  GOBACK.
012400
012500
012600*-----------------------------------------------------------------
012700 1000-INICIO-I.
012800
012900     MOVE ZEROS          TO RETURN-CODE
013000     MOVE LK-FEC-ANIO     TO WS-AREA-ANIO
013100     MOVE LK-FEC-MES      TO WS-AREA-MES
013200     MOVE LK-FEC-DIA      TO WS-AREA-DIA.
013300
013400 1000-INICIO-F.  EXIT.
013500
013600
013700*----  REGLA: MES 1-12 Y DIA VALIDO PARA EL MES/AÑO  -------------
013800 2000-VALIDAR-FECHA-I.
013900
014000     IF WS-AREA-MES < 1 OR WS-AREA-MES > 12 THEN
014100        MOVE 05 TO RETURN-CODE
014200        GO TO 2000-VALIDAR-FECHA-F
014300     END-IF
014400
014500     PERFORM 2100-MAX-DIA-MES-I THRU 2100-MAX-DIA-MES-F
014600
014700     IF WS-AREA-DIA < 1 OR WS-AREA-DIA > WS-MAX-DIA THEN
014800        MOVE 05 TO RETURN-CODE
014900     END-IF.
015000
015100 2000-VALIDAR-FECHA-F.  EXIT.
015200
015300
015400*----  DETERMINA EL MAXIMO DE DIAS DEL MES RECIBIDO  -------------
015500 2100-MAX-DIA-MES-I.
015600
015700     EVALUATE WS-AREA-MES
015800        WHEN 1  WHEN 3  WHEN 5  WHEN 7  WHEN 8  WHEN 10  WHEN 12
015900           MOVE 31 TO WS-MAX-DIA
016000        WHEN 4  WHEN 6  WHEN 9  WHEN 11
016100           MOVE 30 TO WS-MAX-DIA
016200        WHEN 2
016300           PERFORM 2200-ES-BISIESTO-I THRU 2200-ES-BISIESTO-F
016400           IF WS-SI-BISIESTO THEN
016500              MOVE 29 TO WS-MAX-DIA
016600           ELSE
016700              MOVE 28 TO WS-MAX-DIA
016800           END-IF
016900     END-EVALUATE.
017000
017100 2100-MAX-DIA-MES-F.  EXIT.
017200
017300
017400*----  AÑO BISIESTO: DIV. POR 4, NO POR 100 SALVO POR 400  ------
017500 2200-ES-BISIESTO-I.
017600
017700     SET WS-NO-BISIESTO TO TRUE
017800
017900     DIVIDE WS-AM-ANIO BY 4     GIVING WS-DIV-AUX
018000                                REMAINDER WS-RESTO-4
018100     IF WS-RESTO-4 = ZEROS THEN
018200        SET WS-SI-BISIESTO TO TRUE
018300        DIVIDE WS-AM-ANIO BY 100   GIVING WS-DIV-AUX
018400                                   REMAINDER WS-RESTO-100
018500        IF WS-RESTO-100 = ZEROS THEN
018600           DIVIDE WS-AM-ANIO BY 400   GIVING WS-DIV-AUX
018700                                      REMAINDER WS-RESTO-400
018800           IF WS-RESTO-400 NOT = ZEROS THEN
018900              SET WS-NO-BISIESTO TO TRUE
019000           END-IF
019100        END-IF
019200     END-IF.
019300
019400 2200-ES-BISIESTO-F.  EXIT.
019500
019600
019700*-----------------------------------------------------------------
019800 9999-FINAL-I.
019900
020000     IF WS-TRAZA-ON THEN
020100        IF RETURN-CODE = ZEROS THEN
020200           DISPLAY '   PGMFECVL - FECHA VALIDA   : ' WS-AREA-NUM
020300        ELSE
020400           DISPLAY '   PGMFECVL - FECHA INVALIDA : ' WS-AREA-ALFA
020500        END-IF
020600     END-IF.
020700
020800 9999-FINAL-F.  EXIT.
