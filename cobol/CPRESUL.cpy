000100******************************************************************
000200*    COPY CPRESUL                                               *
000300*    AER0450.PRD.RESULTADO                                      *
000400*    LAYOUT RESULTADO DE OPERACION (STATUS + MENSAJE)           *
000500*    LARGO 65 BYTES                                             *
000600*    TODA OPERACION DE CARGA/ALTA/MODIFICACION/LISTADO          *
000700*    DEVUELVE UN STATUS Y UN MENSAJE POR ESTA AREA.  STATUS     *
000800*    ENTRE 200 Y 299 SE CONSIDERA EXITO.                        *
000900******************************************************************
001000 01  WS-RESULTADO.
001100     03  WS-RESULT-STATUS    PIC 9(03)       VALUE ZEROS.
001200         88  WS-RESULT-OK               VALUE 200 THRU 299.
001300         88  WS-RESULT-ES-OK            VALUE 200.
001400         88  WS-RESULT-ES-CREADO        VALUE 201.
001500         88  WS-RESULT-ES-BAD-REQUEST   VALUE 400.
001600         88  WS-RESULT-ES-NOT-FOUND     VALUE 404.
001700         88  WS-RESULT-ES-CONFLICT      VALUE 409.
001800         88  WS-RESULT-ES-INTERNAL-ERR  VALUE 500.
001900     03  FILLER              PIC X(02)       VALUE SPACES.
002000     03  WS-RESULT-MSG       PIC X(60)       VALUE SPACES.
