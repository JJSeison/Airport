000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCARGA.
000300 AUTHOR.        R. MERCADO.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - AEROPUERTOS CONSOLIDADOS.
000500 DATE-WRITTEN.  18/05/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000800
000900******************************************************************
001000*    PGMCARGA                                                   *
001100*    CARGA Y VALIDACION DE DATOS MAESTROS DE AEROPUERTO         *
001200*    ============================================               *
001300*  LEE, EN ORDEN FIJO, LOS ARCHIVOS DE PASAJEROS, AVIONES Y     *
001400*  AEROPUERTOS; VALIDA CADA REGISTRO CONTRA LAS REGLAS DE       *
001500*  NEGOCIO DE SU DOMINIO Y, SI PASA, LO DA DE ALTA EN LA TABLA  *
001600*  MAESTRA CORRESPONDIENTE (EN MEMORIA, ORDENADA POR CLAVE,     *
001700*  VIGENTE SOLO DURANTE LA CORRIDA).  LOS RECHAZADOS SE         *
001800*  INFORMAN POR EL LOG DE CORRIDA CON SU STATUS Y MENSAJE.      *
001900*  AL FINAL EMITE EL LISTADO DE ACEPTADOS POR TABLA Y LOS       *
002000*  TOTALES DE CONTROL (LEIDOS/ACEPTADOS/RECHAZADOS).            *
002100*  SI UN ID DE PASAJERO YA FUE CARGADO POR UN REGISTRO          *
002200*  ANTERIOR DE ESTA MISMA CORRIDA, EL REGISTRO SIGUIENTE CON    *
002300*  ESE MISMO ID NO SE RECHAZA POR DUPLICADO: SE TRATA COMO      *
002400*  ACTUALIZACION Y REEMPLAZA LOS DATOS YA GUARDADOS.            *
002500*  EL SWITCH UPSI-0, SI ESTA ENCENDIDO, ACHICA EL LISTADO:      *
002600*  IMPRIME SOLO ENCABEZADOS Y TOTALES, SIN EL DETALLE REGISTRO  *
002700*  POR REGISTRO (PARA CORRIDAS DE VOLUMEN ALTO).                *
002800******************************************************************
002900*    BITACORA DE CAMBIOS
003000*    ------------------
003100*    18/05/1989  R.MERCADO            VERSION INICIAL. CARGA Y     INICIAL
003200*                                      VALIDA PASAJEROS, AVIONES
003300*                                      Y AEROPUERTOS; EMITE
003400*                                      LISTADO Y TOTALES DE
003500*                                      CONTROL.
003600*    07/09/1990  R.MERCADO    SC-0098  SE AGREGA VALIDACION DE      SC0098
003700*                                      FORMATO DE ID DE AVION
003800*                                      (2 LETRAS + 5 DIGITOS).
003900*    14/02/1992  M.SOSA       SC-0151  SE AGREGA CHEQUEO DE         SC0151
004000*                                      DECIMALES DE LATITUD Y
004100*                                      LONGITUD CONTRA LA ESCALA
004200*                                      DECLARADA EN EL REGISTRO
004300*                                      DE ORIGEN.
004400*    30/07/1993  M.SOSA       SC-0177  CORRECCION: EL CORTE DE      SC0177
004500*                                      PAGINA DEL LISTADO NO
004600*                                      REIMPRIMIA EL SUBTITULO.
004700*    21/01/1996  J.ALVAREZ    SC-0295  SE AGREGA LA ACTUALIZACION   SC0295
004800*                                      DE PASAJEROS: UN REGISTRO
004900*                                      POSTERIOR CON EL MISMO ID
005000*                                      REEMPLAZA LOS DATOS YA
005100*                                      CARGADOS EN LA MISMA CORRIDA.
005200*    11/12/1998  J.ALVAREZ    SC-0399  AJUSTE Y2K: PAX-BIRTH-YEAR   SC0399
005300*                                      Y LOS ENCABEZADOS DEL
005400*                                      LISTADO YA TRABAJAN CON
005500*                                      AÑO DE 4 POSICIONES; SE
005600*                                      REVISARON TODAS LAS
005700*                                      COMPARACIONES DE FECHA.
005800*    19/06/2003  J.ALVAREZ    SC-0488  SE AGREGA EL BALANCE         SC0488
005900*                                      LEIDOS = ACEPTADOS +
006000*                                      RECHAZADOS AL PIE DEL
006100*                                      LISTADO, POR STREAM Y
006200*                                      GENERAL.
006300*    05/03/2007  P.ROMERO     SC-0552  SE CORRIGE EL MENSAJE DE     SC0552
006400*                                      RECHAZO POR ID DUPLICADO
006500*                                      DE AEROPUERTO PARA QUE
006600*                                      INCLUYA EL ID RECHAZADO.
006700*    14/03/2009  P.ROMERO     SC-0610  SE REHACE LA ACTUALIZACION   SC0610
006800*                                      DE PASAJEROS (SC-0295): EL
006900*                                      UPSI-0 RELEIA PASAJEROS-IN
007000*                                      EN UNA CORRIDA SEPARADA
007100*                                      CONTRA LA TABLA DEL PASO
007200*                                      ANTERIOR, QUE NO EXISTE MAS
007300*                                      EN MEMORIA AL EMPEZAR ESE
007400*                                      PASO; POR ESO NINGUNA
007500*                                      ACTUALIZACION PODIA
007600*                                      ENCONTRAR AL PASAJERO Y
007700*                                      SIEMPRE SE RECHAZABA CON
007800*                                      "NO PASSENGER WITH ID=...".
007900*                                      AHORA SE RESUELVE DENTRO DE
008000*                                      LA MISMA CORRIDA: SI EL ID
008100*                                      YA FUE CARGADO POR UN
008200*                                      REGISTRO ANTERIOR DE ESTE
008300*                                      MISMO PASO, EL SIGUIENTE
008400*                                      REGISTRO CON ESE ID
008500*                                      ACTUALIZA EN VEZ DE
008600*                                      RECHAZAR POR DUPLICADO. EL
008700*                                      UPSI-0 SE REUTILIZA PARA EL
008800*                                      LISTADO RESUMIDO (SOLO
008900*                                      ENCABEZADOS Y TOTALES).
009000*    02/07/2009  P.ROMERO     SC-0619  2900-ACTUALIZAR-PASAJERO     SC0619
009100*                                      LOGUEABA SUS RECHAZOS CON
009200*                                      'ERROR UPDATING PASSENGER',
009300*                                      UN FORMATO DISTINTO AL DEL
009400*                                      RESTO DEL LOG DE CORRIDA; SE
009500*                                      UNIFICA CON 2190 ('ERROR
009600*                                      LOADING PASSENGER ...') Y SE
009700*                                      ELIMINA 2990-LOG-ERROR-UPD-PAX.
009750*    02/08/2009  P.ROMERO     SC-0633  CORRECCION A SC-0177: EL     SC0633
009760*                                      CORTE DE PAGINA (8100)
009770*                                      REIMPRIMIA EL TITULO PERO
009780*                                      NO EL SUBTITULO DE LA
009790*                                      SECCION EN CURSO CUANDO UNA
009795*                                      SECCION SUPERABA
009796*                                      WS-MAX-LINEAS; SE AGREGA
009797*                                      WS-SUBTIT-ACTUAL PARA QUE
009798*                                      8100 LO REIMPRIMA.
009800******************************************************************
009900
010000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010100 ENVIRONMENT DIVISION.
010200 CONFIGURATION SECTION.
010300 SPECIAL-NAMES.
010600     UPSI-0         ON  STATUS IS WS-UPSI0-RESUMEN
010700                    OFF STATUS IS WS-UPSI0-DETALLE.
010800
010900 INPUT-OUTPUT SECTION.
011000 FILE-CONTROL.
011100
011200     SELECT PASAJEROS-IN    ASSIGN TO DDPAXIN
011300            FILE STATUS IS  FS-PAX.
011400
011500     SELECT AVIONES-IN      ASSIGN TO DDPLNIN
011600            FILE STATUS IS  FS-PLN.
011700
011800     SELECT AEROPUERTOS-IN  ASSIGN TO DDLOCIN
011900            FILE STATUS IS  FS-LOC.
012000
012100     SELECT LISTADO         ASSIGN TO DDLISTA
012200            FILE STATUS IS  FS-LISTADO.
012300
012400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012500 DATA DIVISION.
012600 FILE SECTION.
012700
012800 FD  PASAJEROS-IN
012900     RECORDING MODE IS F
013000     BLOCK CONTAINS 0 RECORDS
013100     LABEL RECORDS ARE STANDARD.
013200 01  FD-REG-PAX              PIC X(98).
013300
013400 FD  AVIONES-IN
013500     RECORDING MODE IS F
013600     BLOCK CONTAINS 0 RECORDS
013700     LABEL RECORDS ARE STANDARD.
013800 01  FD-REG-PLN              PIC X(71).
013900
014000 FD  AEROPUERTOS-IN
014100     RECORDING MODE IS F
014200     BLOCK CONTAINS 0 RECORDS
014300     LABEL RECORDS ARE STANDARD.
014400 01  FD-REG-LOC               PIC X(93).
014500
014600 FD  LISTADO
014700     RECORDING MODE IS F
014800     BLOCK CONTAINS 0 RECORDS
014900     LABEL RECORDS ARE STANDARD.
015000 01  REG-SALIDA               PIC X(132).
015100
015200 WORKING-STORAGE SECTION.
015300*=======================*
015400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
015500
015600*----------- ARCHIVOS --------------------------------------------
015700 77  FS-PAX                  PIC XX    VALUE SPACES.
015800 77  FS-PLN                  PIC XX    VALUE SPACES.
015900 77  FS-LOC                  PIC XX    VALUE SPACES.
016000 77  FS-LISTADO              PIC XX    VALUE SPACES.
016100
016200 77  WS-SW-ARCHIVOS          PIC X     VALUE 'S'.
016300     88  WS-ARCHIVOS-OK                VALUE 'S'.
016400     88  WS-ARCHIVOS-ERROR              VALUE 'N'.
016500
016600 77  WS-SW-FIN-PAX           PIC X     VALUE 'N'.
016700     88  WS-FIN-PAX                    VALUE 'S'.
016800     88  WS-NO-FIN-PAX                  VALUE 'N'.
016900 77  WS-SW-FIN-PLN           PIC X     VALUE 'N'.
017000     88  WS-FIN-PLN                    VALUE 'S'.
017100     88  WS-NO-FIN-PLN                  VALUE 'N'.
017200 77  WS-SW-FIN-LOC           PIC X     VALUE 'N'.
017300     88  WS-FIN-LOC                    VALUE 'S'.
017400     88  WS-NO-FIN-LOC                  VALUE 'N'.
017500
017600*----------- CONTADORES Y ACUMULADORES (COMP) ---------------------
017700 77  WS-PAX-LEIDOS           PIC 9(05) COMP  VALUE ZEROS.
017800 77  WS-PAX-ACEPTADOS        PIC 9(05) COMP  VALUE ZEROS.
017900 77  WS-PAX-RECHAZADOS       PIC 9(05) COMP  VALUE ZEROS.
018000 77  WS-PLN-LEIDOS           PIC 9(05) COMP  VALUE ZEROS.
018100 77  WS-PLN-ACEPTADOS        PIC 9(05) COMP  VALUE ZEROS.
018200 77  WS-PLN-RECHAZADOS       PIC 9(05) COMP  VALUE ZEROS.
018300 77  WS-LOC-LEIDOS           PIC 9(05) COMP  VALUE ZEROS.
018400 77  WS-LOC-ACEPTADOS        PIC 9(05) COMP  VALUE ZEROS.
018500 77  WS-LOC-RECHAZADOS       PIC 9(05) COMP  VALUE ZEROS.
018600 77  WS-TOT-LEIDOS           PIC 9(06) COMP  VALUE ZEROS.
018700 77  WS-TOT-ACEPTADOS        PIC 9(06) COMP  VALUE ZEROS.
018800 77  WS-TOT-RECHAZADOS       PIC 9(06) COMP  VALUE ZEROS.
018900
019000 77  WS-CONT-LINEA           PIC 9(02) COMP  VALUE ZEROS.
019100 77  WS-CONT-PAGINA          PIC 9(02) COMP  VALUE ZEROS.
019200 77  WS-MAX-LINEAS           PIC 9(02) COMP  VALUE 50.
019300*    SC-0177 (CORREGIDO POR SC-0633): SUBTITULO DE LA SECCION EN
019400*    CURSO, PARA QUE 8100-ENCABEZADO-I LO REIMPRIMA SI EL CORTE
019500*    DE PAGINA OCURRE EN MEDIO DE LA SECCION.
019600 77  WS-SUBTIT-ACTUAL        PIC X(30) VALUE SPACES.
019700
019800*----------- LAYOUTS DE ENTRADA Y TABLAS MAESTRAS -----------------
019900     COPY CPPAXRG.
020000     COPY CPPLNRG.
020100     COPY CPLOCRG.
020200     COPY CPRESUL.
020300
020400*----------- AREA DE CONVERSION DE COORDENADAS (REG. EN CURSO) ----
020500 77  WS-CUR-LATITUD          PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
020600 77  WS-CUR-LONGITUD         PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
020700
020800*----------- AREA DE COMUNICACION CON PGMFECVL --------------------
020900 01  WS-FECHA-NAC-COM.
021000     03  WS-FNC-ANIO         PIC 9(04).
021100     03  WS-FNC-MES          PIC 9(02).
021200     03  WS-FNC-DIA          PIC 9(02).
021300
021400*----------- AREA DE LOG (DISPLAY) ---------------------------------
021500 77  WS-LOG-ID-PAX           PIC 9(15).
021600
021700*----------- FECHA DE CORRIDA (SOLO PARA EL TITULO DEL LISTADO) ---
021800 01  WS-FECHA-SISTEMA.
021900     03  WS-FS-ANIO          PIC 9(02).
022000     03  WS-FS-MES           PIC 9(02).
022100     03  WS-FS-DIA           PIC 9(02).
022200
022300*----------- RENGLONES DE IMPRESION DEL LISTADO --------------------
022400 01  IMP-TITULO.
022500     03  FILLER              PIC X(03) VALUE SPACES.
022600     03  FILLER              PIC X(60) VALUE
022700         'LISTADO DE CARGA DE DATOS MAESTROS DE AEROPUERTO-AER0450'.
022800     03  FILLER              PIC X(10) VALUE SPACES.
022900     03  FILLER              PIC X(08) VALUE 'PAGINA: '.
023000     03  IMP-TIT-PAGINA      PIC ZZ9.
023100     03  FILLER              PIC X(48) VALUE SPACES.
023200
023300 01  IMP-SUBTITULO.
023400     03  FILLER              PIC X(03) VALUE SPACES.
023500     03  IMP-SUBTIT-TXT      PIC X(100) VALUE SPACES.
023600     03  FILLER              PIC X(29) VALUE SPACES.
023700
023800 01  IMP-CANT-LINEA.
023900     03  FILLER              PIC X(03) VALUE SPACES.
024000     03  IMP-CANT-ETIQUETA   PIC X(40) VALUE SPACES.
024100     03  IMP-CANT-VALOR      PIC ZZZ,ZZ9.
024200     03  FILLER              PIC X(82) VALUE SPACES.
024300
024400 01  IMP-DET-PAX.
024500     03  FILLER              PIC X(03) VALUE ' | '.
024600     03  IMP-PAX-ID          PIC Z(14)9.
024700     03  FILLER              PIC X(03) VALUE ' | '.
024800     03  IMP-PAX-FIRSTNAME   PIC X(20).
024900     03  FILLER              PIC X(03) VALUE ' | '.
025000     03  IMP-PAX-LASTNAME    PIC X(20).
025100     03  FILLER              PIC X(03) VALUE ' | '.
025200     03  IMP-PAX-BIRTH.
025300         05  IMP-PAX-BIRTH-YY PIC 9(04).
025400         05  FILLER           PIC X     VALUE '-'.
025500         05  IMP-PAX-BIRTH-MM PIC 9(02).
025600         05  FILLER           PIC X     VALUE '-'.
025700         05  IMP-PAX-BIRTH-DD PIC 9(02).
025800     03  FILLER              PIC X(03) VALUE ' | '.
025900     03  IMP-PAX-PHONE-CODE  PIC ZZ9.
026000     03  FILLER              PIC X(03) VALUE ' | '.
026100     03  IMP-PAX-PHONE       PIC Z(10)9.
026200     03  FILLER              PIC X(03) VALUE ' | '.
026300     03  IMP-PAX-COUNTRY     PIC X(20).
026400     03  FILLER              PIC X(03) VALUE ' | '.
026500     03  FILLER              PIC X(09) VALUE SPACES.
026600
026700 01  IMP-DET-PLN.
026800     03  FILLER              PIC X(03) VALUE ' | '.
026900     03  IMP-PLN-ID          PIC X(07).
027000     03  FILLER              PIC X(03) VALUE ' | '.
027100     03  IMP-PLN-BRAND       PIC X(20).
027200     03  FILLER              PIC X(03) VALUE ' | '.
027300     03  IMP-PLN-MODEL       PIC X(20).
027400     03  FILLER              PIC X(03) VALUE ' | '.
027500     03  IMP-PLN-CAPACITY    PIC ZZZ9.
027600     03  FILLER              PIC X(03) VALUE ' | '.
027700     03  IMP-PLN-AIRLINE     PIC X(20).
027800     03  FILLER              PIC X(03) VALUE ' | '.
027900     03  FILLER              PIC X(43) VALUE SPACES.
028000
028100 01  IMP-DET-LOC.
028200     03  FILLER              PIC X(03) VALUE ' | '.
028300     03  IMP-LOC-ID          PIC X(03).
028400     03  FILLER              PIC X(03) VALUE ' | '.
028500     03  IMP-LOC-NAME        PIC X(30).
028600     03  FILLER              PIC X(03) VALUE ' | '.
028700     03  IMP-LOC-CITY        PIC X(20).
028800     03  FILLER              PIC X(03) VALUE ' | '.
028900     03  IMP-LOC-COUNTRY     PIC X(20).
029000     03  FILLER              PIC X(03) VALUE ' | '.
029100     03  IMP-LOC-LAT         PIC -999.9999.
029200     03  FILLER              PIC X(03) VALUE ' | '.
029300     03  IMP-LOC-LON         PIC -999.9999.
029400     03  FILLER              PIC X(03) VALUE ' | '.
029500     03  FILLER              PIC X(20) VALUE SPACES.
029600
029700 01  IMP-TOT-LINEA.
029800     03  FILLER              PIC X(03) VALUE SPACES.
029900     03  IMP-TOT-ETIQUETA    PIC X(20) VALUE SPACES.
030000     03  FILLER              PIC X(02) VALUE SPACES.
030100     03  IMP-TOT-LEIDOS      PIC ZZZ,ZZ9.
030200     03  FILLER              PIC X(03) VALUE SPACES.
030300     03  IMP-TOT-ACEPTADOS   PIC ZZZ,ZZ9.
030400     03  FILLER              PIC X(03) VALUE SPACES.
030500     03  IMP-TOT-RECHAZADOS  PIC ZZZ,ZZ9.
030600     03  FILLER              PIC X(80) VALUE SPACES.
030700
030800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
030900
031000*-------------------------------------------------------------------
031100 PROCEDURE DIVISION.
031200
031300 MAIN-PROGRAM-I.
031400
031500     PERFORM 1000-INICIO-I          THRU 1000-INICIO-F
031600
031700     IF WS-ARCHIVOS-OK THEN
031800        PERFORM 2100-LEER-PASAJERO-I THRU 2100-LEER-PASAJERO-F
031900        PERFORM 2000-CARGA-PASAJEROS-I
032000           THRU 2000-CARGA-PASAJEROS-F
032100           UNTIL WS-FIN-PAX
032200
032300        PERFORM 3100-LEER-AVION-I    THRU 3100-LEER-AVION-F
032400        PERFORM 3000-CARGA-AVIONES-I
032500           THRU 3000-CARGA-AVIONES-F
032600           UNTIL WS-FIN-PLN
032700
032800        PERFORM 4100-LEER-AEROPUERTO-I
032900           THRU 4100-LEER-AEROPUERTO-F
033000        PERFORM 4000-CARGA-AEROPUERTOS-I
033100           THRU 4000-CARGA-AEROPUERTOS-F
033200           UNTIL WS-FIN-LOC
033300        PERFORM 8000-REPORTE-I         THRU 8000-REPORTE-F
033400     END-IF
033500
033600     PERFORM 9999-FINAL-I            THRU 9999-FINAL-F.
033700
033800 MAIN-PROGRAM-F.  GOBACK.
033900
034000
034100*-------------------------------------------------------------------
034200*    ABRE LOS ARCHIVOS DE ENTRADA Y EL LISTADO DE SALIDA.
034300 1000-INICIO-I.
034400
034500     MOVE 'S'            TO WS-SW-ARCHIVOS
034600     SET WS-NO-FIN-PAX   TO TRUE
034700     SET WS-NO-FIN-PLN   TO TRUE
034800     SET WS-NO-FIN-LOC   TO TRUE
034900
035000     OPEN INPUT  PASAJEROS-IN
035100     IF FS-PAX NOT = '00' THEN
035200        DISPLAY '* ERROR EN OPEN PASAJEROS-IN    = ' FS-PAX
035300        MOVE 'N'         TO WS-SW-ARCHIVOS
035400     END-IF
035500
035600     OPEN INPUT  AVIONES-IN
035700     IF FS-PLN NOT = '00' THEN
035800        DISPLAY '* ERROR EN OPEN AVIONES-IN      = ' FS-PLN
035900        MOVE 'N'         TO WS-SW-ARCHIVOS
036000     END-IF
036100
036200     OPEN INPUT  AEROPUERTOS-IN
036300     IF FS-LOC NOT = '00' THEN
036400        DISPLAY '* ERROR EN OPEN AEROPUERTOS-IN  = ' FS-LOC
036500        MOVE 'N'         TO WS-SW-ARCHIVOS
036600     END-IF
036700
036800     OPEN OUTPUT LISTADO
036900     IF FS-LISTADO NOT = '00' THEN
037000        DISPLAY '* ERROR EN OPEN LISTADO         = ' FS-LISTADO
037100        MOVE 'N'         TO WS-SW-ARCHIVOS
037200     END-IF
037300
037400     IF WS-ARCHIVOS-ERROR THEN
037500        MOVE 500 TO WS-RESULT-STATUS
037600        MOVE 'internal error opening input/output files'
037700                          TO WS-RESULT-MSG
037800        MOVE 9999        TO RETURN-CODE
037900     END-IF.
038000
038100 1000-INICIO-F.  EXIT.
038200
038300
038400*=====================================================================
038500*    PASAJEROS - LECTURA Y CARGA
038600*=====================================================================
038700*    30/07/1993 M.SOSA SC-0177 - VERIFICA RENGLON EN BLANCO AL
038800*    FINAL DEL ARCHIVO PARA NO CONTARLO COMO REGISTRO LEIDO.
038900 2100-LEER-PASAJERO-I.
039000
039100     READ PASAJEROS-IN INTO REG-PASAJERO
039200
039300     EVALUATE TRUE
039400        WHEN FS-PAX = '00' AND REG-PASAJERO-X = SPACES
039500           SET WS-FIN-PAX TO TRUE
039600        WHEN FS-PAX = '00'
039700           CONTINUE
039800        WHEN FS-PAX = '10'
039900           SET WS-FIN-PAX TO TRUE
040000        WHEN OTHER
040100           DISPLAY '* ERROR EN LECTURA PASAJEROS-IN : ' FS-PAX
040200           SET WS-FIN-PAX TO TRUE
040300     END-EVALUATE.
040400
040500 2100-LEER-PASAJERO-F.  EXIT.
040600
040700
040800*----  SC-0610: SI EL ID YA FUE CARGADO POR UN REGISTRO ANTERIOR ---
040900*----  DE ESTA MISMA CORRIDA (2910), EL REGISTRO ACTUAL ES UNA   ---
041000*----  ACTUALIZACION (2900); SI NO, ES UN ALTA NUEVA (2200/2300) ---
041100 2000-CARGA-PASAJEROS-I.
041200
041300     ADD 1 TO WS-PAX-LEIDOS
041400     PERFORM 2910-VAL-EXISTE-PAX-I THRU 2910-VAL-EXISTE-PAX-F
041500
041600     IF WS-RESULT-OK THEN
041700        PERFORM 2900-ACTUALIZAR-PASAJERO-I
041800           THRU 2900-ACTUALIZAR-PASAJERO-F
041900        IF WS-RESULT-OK THEN
042000           ADD 1 TO WS-PAX-ACEPTADOS
042100        ELSE
042200           ADD 1 TO WS-PAX-RECHAZADOS
042300        END-IF
042400     ELSE
042500        PERFORM 2200-VALIDAR-PASAJERO-I THRU 2200-VALIDAR-PASAJERO-F
042600        IF WS-RESULT-OK THEN
042700           PERFORM 2300-INSERTAR-PASAJERO-I
042800              THRU 2300-INSERTAR-PASAJERO-F
042900           ADD 1 TO WS-PAX-ACEPTADOS
043000        ELSE
043100           ADD 1 TO WS-PAX-RECHAZADOS
043200           PERFORM 2190-LOG-ERROR-PAX-I THRU 2190-LOG-ERROR-PAX-F
043300        END-IF
043400     END-IF
043500
043600     PERFORM 2100-LEER-PASAJERO-I THRU 2100-LEER-PASAJERO-F.
043700
043800 2000-CARGA-PASAJEROS-F.  EXIT.
043900
044000
044100 2190-LOG-ERROR-PAX-I.
044200
044300     MOVE PAX-ID TO WS-LOG-ID-PAX
044400     DISPLAY 'Error loading passenger ' WS-LOG-ID-PAX
044500             ': ' WS-RESULT-MSG.
044600
044700 2190-LOG-ERROR-PAX-F.  EXIT.
044800
044900
045000*----  REGLAS 1-7 DE ALTA DE PASAJERO, EN ORDEN, GANA EL PRIMER  ---
045100*----  RECHAZO (SC-0488: SIN CAMBIOS DE REGLAS, SOLO DE TOTALES) ---
045200 2200-VALIDAR-PASAJERO-I.
045300
045400     MOVE 201 TO WS-RESULT-STATUS
045500     MOVE 'passenger registered successfully' TO WS-RESULT-MSG
045600
045700     PERFORM 2210-VAL-ID-RANGO-PAX THRU 2210-VAL-ID-RANGO-PAX-F
045800     IF NOT WS-RESULT-OK THEN
045900        GO TO 2200-VALIDAR-PASAJERO-F
046000     END-IF
046100
046200     PERFORM 2220-VAL-ID-UNICO-PAX THRU 2220-VAL-ID-UNICO-PAX-F
046300     IF NOT WS-RESULT-OK THEN
046400        GO TO 2200-VALIDAR-PASAJERO-F
046500     END-IF
046600
046700     PERFORM 2230-VAL-NOMBRES-PAX THRU 2230-VAL-NOMBRES-PAX-F
046800     IF NOT WS-RESULT-OK THEN
046900        GO TO 2200-VALIDAR-PASAJERO-F
047000     END-IF
047100
047200     PERFORM 2240-VAL-FECHA-NAC-PAX THRU 2240-VAL-FECHA-NAC-PAX-F
047300     IF NOT WS-RESULT-OK THEN
047400        GO TO 2200-VALIDAR-PASAJERO-F
047500     END-IF
047600
047700     PERFORM 2250-VAL-COD-TEL-PAX THRU 2250-VAL-COD-TEL-PAX-F
047800     IF NOT WS-RESULT-OK THEN
047900        GO TO 2200-VALIDAR-PASAJERO-F
048000     END-IF
048100
048200     PERFORM 2260-VAL-TELEFONO-PAX THRU 2260-VAL-TELEFONO-PAX-F
048300     IF NOT WS-RESULT-OK THEN
048400        GO TO 2200-VALIDAR-PASAJERO-F
048500     END-IF
048600
048700     PERFORM 2270-VAL-PAIS-PAX THRU 2270-VAL-PAIS-PAX-F.
048800
048900 2200-VALIDAR-PASAJERO-F.  EXIT.
049000
049100
049200*----  REGLA 1: ID >= 0 Y HASTA 15 DIGITOS  -------------------------
049300 2210-VAL-ID-RANGO-PAX.
049400
049500     IF PAX-ID IS NUMERIC THEN
049600        MOVE 201 TO WS-RESULT-STATUS
049700     ELSE
049800        MOVE 400 TO WS-RESULT-STATUS
049900        MOVE 'ID must be >= 0 and at most 15 digits'
050000                          TO WS-RESULT-MSG
050100     END-IF.
050200
050300 2210-VAL-ID-RANGO-PAX-F.  EXIT.
050400
050500
050600*----  REGLA 2: ID UNICO  --------------------------------------------
050700 2220-VAL-ID-UNICO-PAX.
050800
050900     IF WS-PAX-CANT = ZEROS THEN
051000        MOVE 201 TO WS-RESULT-STATUS
051100     ELSE
051200        SET WS-PAX-IX TO 1
051300        SEARCH ALL WS-PAX-ENTRY
051400           AT END
051500              MOVE 201 TO WS-RESULT-STATUS
051600           WHEN WS-PAX-ID (WS-PAX-IX) = PAX-ID
051700              MOVE 409 TO WS-RESULT-STATUS
051800              MOVE 'passenger with that ID already exists'
051900                          TO WS-RESULT-MSG
052000        END-SEARCH
052100     END-IF.
052200
052300 2220-VAL-ID-UNICO-PAX-F.  EXIT.
052400
052500
052600*----  REGLA 3: NOMBRE Y APELLIDO NO EN BLANCO  ----------------------
052700 2230-VAL-NOMBRES-PAX.
052800
052900     IF PAX-FIRSTNAME NOT = SPACES AND
053000        PAX-LASTNAME  NOT = SPACES THEN
053100        MOVE 201 TO WS-RESULT-STATUS
053200     ELSE
053300        MOVE 400 TO WS-RESULT-STATUS
053400        MOVE 'first name and last name must not be blank'
053500                          TO WS-RESULT-MSG
053600     END-IF.
053700
053800 2230-VAL-NOMBRES-PAX-F.  EXIT.
053900
054000
054100*----  REGLA 4: FECHA DE NACIMIENTO VALIDA (LLAMA A PGMFECVL)  -------
054200 2240-VAL-FECHA-NAC-PAX.
054300
054400     MOVE PAX-BIRTH-YEAR  TO WS-FNC-ANIO
054500     MOVE PAX-BIRTH-MONTH TO WS-FNC-MES
054600     MOVE PAX-BIRTH-DAY   TO WS-FNC-DIA
054700
054800     CALL 'PGMFECVL' USING WS-FECHA-NAC-COM
054900
055000     IF RETURN-CODE = ZEROS THEN
055100        MOVE 201 TO WS-RESULT-STATUS
055200     ELSE
055300        MOVE 400 TO WS-RESULT-STATUS
055400        MOVE 'invalid birthdate'
055500                          TO WS-RESULT-MSG
055600     END-IF.
055700
055800 2240-VAL-FECHA-NAC-PAX-F.  EXIT.
055900
056000
056100*----  REGLA 5: CODIGO DE PAIS TELEFONICO >= 0, HASTA 3 DIGITOS  -----
056200 2250-VAL-COD-TEL-PAX.
056300
056400     IF PAX-PHONE-CODE IS NUMERIC THEN
056500        MOVE 201 TO WS-RESULT-STATUS
056600     ELSE
056700        MOVE 400 TO WS-RESULT-STATUS
056800        MOVE 'phone country code must be >= 0 and at most 3 digits'
056900                          TO WS-RESULT-MSG
057000     END-IF.
057100
057200 2250-VAL-COD-TEL-PAX-F.  EXIT.
057300
057400
057500*----  REGLA 6: TELEFONO >= 0, HASTA 11 DIGITOS  ----------------------
057600 2260-VAL-TELEFONO-PAX.
057700
057800     IF PAX-PHONE IS NUMERIC THEN
057900        MOVE 201 TO WS-RESULT-STATUS
058000     ELSE
058100        MOVE 400 TO WS-RESULT-STATUS
058200        MOVE 'phone must be >= 0 and at most 11 digits'
058300                          TO WS-RESULT-MSG
058400     END-IF.
058500
058600 2260-VAL-TELEFONO-PAX-F.  EXIT.
058700
058800
058900*----  REGLA 7: PAIS NO EN BLANCO  -------------------------------------
059000 2270-VAL-PAIS-PAX.
059100
059200     IF PAX-COUNTRY NOT = SPACES THEN
059300        MOVE 201 TO WS-RESULT-STATUS
059400     ELSE
059500        MOVE 400 TO WS-RESULT-STATUS
059600        MOVE 'country must not be blank'
059700                          TO WS-RESULT-MSG
059800     END-IF.
059900
060000 2270-VAL-PAIS-PAX-F.  EXIT.
060100
060200
060300*----  ALTA: INSERCION ORDENADA POR WS-PAX-ID (INSERT-SORT)  ----------
060400 2300-INSERTAR-PASAJERO-I.
060500
060600     ADD 1 TO WS-PAX-CANT
060700     SET WS-PAX-IX TO WS-PAX-CANT
060800
060900     PERFORM 2310-DESPLAZAR-PAX-I THRU 2310-DESPLAZAR-PAX-F
061000        UNTIL WS-PAX-IX = 1
061100           OR PAX-ID >= WS-PAX-ID (WS-PAX-IX - 1)
061200
061300     MOVE PAX-ID           TO WS-PAX-ID          (WS-PAX-IX)
061400     MOVE PAX-FIRSTNAME    TO WS-PAX-FIRSTNAME    (WS-PAX-IX)
061500     MOVE PAX-LASTNAME     TO WS-PAX-LASTNAME     (WS-PAX-IX)
061600     MOVE PAX-BIRTH-YEAR   TO WS-PAX-BIRTH-YEAR   (WS-PAX-IX)
061700     MOVE PAX-BIRTH-MONTH  TO WS-PAX-BIRTH-MONTH  (WS-PAX-IX)
061800     MOVE PAX-BIRTH-DAY    TO WS-PAX-BIRTH-DAY    (WS-PAX-IX)
061900     MOVE PAX-PHONE-CODE   TO WS-PAX-PHONE-CODE   (WS-PAX-IX)
062000     MOVE PAX-PHONE        TO WS-PAX-PHONE        (WS-PAX-IX)
062100     MOVE PAX-COUNTRY      TO WS-PAX-COUNTRY      (WS-PAX-IX).
062200
062300 2300-INSERTAR-PASAJERO-F.  EXIT.
062400
062500
062600 2310-DESPLAZAR-PAX-I.
062700
062800     MOVE WS-PAX-ENTRY (WS-PAX-IX - 1) TO WS-PAX-ENTRY (WS-PAX-IX)
062900     SET WS-PAX-IX DOWN BY 1.
063000
063100 2310-DESPLAZAR-PAX-F.  EXIT.
063200
063300
063400*=====================================================================
063500*    PASAJEROS - ACTUALIZACION (ID YA CARGADO EN ESTA CORRIDA)
063600*    21/01/1996 J.ALVAREZ SC-0295 / REHECHO 14/03/2009 P.ROMERO SC-0610
063700*    LA EXISTENCIA (2910) YA LA PROBO EL LLAMADOR (2000); AQUI SOLO
063800*    SE REVALIDAN LOS CAMPOS (REGLAS 3 A 7, SE REUTILIZAN LAS MISMAS
063900*    RUTINAS QUE EN EL ALTA) Y SE REEMPLAZAN LOS DATOS GUARDADOS.
064000 2900-ACTUALIZAR-PASAJERO-I.
064100
064200     IF WS-RESULT-OK THEN
064300        PERFORM 2230-VAL-NOMBRES-PAX THRU 2230-VAL-NOMBRES-PAX-F
064400     END-IF
064500     IF WS-RESULT-OK THEN
064600        PERFORM 2240-VAL-FECHA-NAC-PAX
064700           THRU 2240-VAL-FECHA-NAC-PAX-F
064800     END-IF
064900     IF WS-RESULT-OK THEN
065000        PERFORM 2250-VAL-COD-TEL-PAX THRU 2250-VAL-COD-TEL-PAX-F
065100     END-IF
065200     IF WS-RESULT-OK THEN
065300        PERFORM 2260-VAL-TELEFONO-PAX
065400           THRU 2260-VAL-TELEFONO-PAX-F
065500     END-IF
065600     IF WS-RESULT-OK THEN
065700        PERFORM 2270-VAL-PAIS-PAX THRU 2270-VAL-PAIS-PAX-F
065800     END-IF
065900
066000     IF WS-RESULT-OK THEN
066100        PERFORM 2950-REEMPLAZAR-PAX-I THRU 2950-REEMPLAZAR-PAX-F
066200        MOVE 200 TO WS-RESULT-STATUS
066300        MOVE 'passenger updated' TO WS-RESULT-MSG
066400     ELSE
066500        PERFORM 2190-LOG-ERROR-PAX-I THRU 2190-LOG-ERROR-PAX-F
066600     END-IF.
066700
066800 2900-ACTUALIZAR-PASAJERO-F.  EXIT.
066900
067000
067100*----  REGLA 1 DE ACTUALIZACION: DEBE EXISTIR EL PASAJERO  -----------
067200 2910-VAL-EXISTE-PAX-I.
067300
067400     IF WS-PAX-CANT = ZEROS THEN
067500        MOVE 404 TO WS-RESULT-STATUS
067600        STRING 'no passenger with ID=' DELIMITED BY SIZE
067700               PAX-ID                  DELIMITED BY SIZE
067800               INTO WS-RESULT-MSG
067900     ELSE
068000        SET WS-PAX-IX TO 1
068100        SEARCH ALL WS-PAX-ENTRY
068200           AT END
068300              MOVE 404 TO WS-RESULT-STATUS
068400              STRING 'no passenger with ID=' DELIMITED BY SIZE
068500                     PAX-ID                  DELIMITED BY SIZE
068600                     INTO WS-RESULT-MSG
068700           WHEN WS-PAX-ID (WS-PAX-IX) = PAX-ID
068800              MOVE 200 TO WS-RESULT-STATUS
068900        END-SEARCH
069000     END-IF.
069100
069200 2910-VAL-EXISTE-PAX-F.  EXIT.
069300
069400
069500 2950-REEMPLAZAR-PAX-I.
069600
069700     MOVE PAX-FIRSTNAME    TO WS-PAX-FIRSTNAME    (WS-PAX-IX)
069800     MOVE PAX-LASTNAME     TO WS-PAX-LASTNAME     (WS-PAX-IX)
069900     MOVE PAX-BIRTH-YEAR   TO WS-PAX-BIRTH-YEAR   (WS-PAX-IX)
070000     MOVE PAX-BIRTH-MONTH  TO WS-PAX-BIRTH-MONTH  (WS-PAX-IX)
070100     MOVE PAX-BIRTH-DAY    TO WS-PAX-BIRTH-DAY    (WS-PAX-IX)
070200     MOVE PAX-PHONE-CODE   TO WS-PAX-PHONE-CODE   (WS-PAX-IX)
070300     MOVE PAX-PHONE        TO WS-PAX-PHONE        (WS-PAX-IX)
070400     MOVE PAX-COUNTRY      TO WS-PAX-COUNTRY      (WS-PAX-IX).
070500
070600 2950-REEMPLAZAR-PAX-F.  EXIT.
070700
070800
070900*=====================================================================
071000*    AVIONES - LECTURA Y CARGA
071100*    07/09/1990 R.MERCADO SC-0098
071200*=====================================================================
071300 3100-LEER-AVION-I.
071400
071500     READ AVIONES-IN INTO REG-AVION
071600
071700     EVALUATE TRUE
071800        WHEN FS-PLN = '00' AND REG-AVION-X = SPACES
071900           SET WS-FIN-PLN TO TRUE
072000        WHEN FS-PLN = '00'
072100           CONTINUE
072200        WHEN FS-PLN = '10'
072300           SET WS-FIN-PLN TO TRUE
072400        WHEN OTHER
072500           DISPLAY '* ERROR EN LECTURA AVIONES-IN   : ' FS-PLN
072600           SET WS-FIN-PLN TO TRUE
072700     END-EVALUATE.
072800
072900 3100-LEER-AVION-F.  EXIT.
073000
073100
073200 3000-CARGA-AVIONES-I.
073300
073400     ADD 1 TO WS-PLN-LEIDOS
073500     PERFORM 3200-VALIDAR-AVION-I THRU 3200-VALIDAR-AVION-F
073600
073700     IF WS-RESULT-OK THEN
073800        PERFORM 3300-INSERTAR-AVION-I THRU 3300-INSERTAR-AVION-F
073900        ADD 1 TO WS-PLN-ACEPTADOS
074000     ELSE
074100        ADD 1 TO WS-PLN-RECHAZADOS
074200        PERFORM 3190-LOG-ERROR-PLN-I THRU 3190-LOG-ERROR-PLN-F
074300     END-IF
074400
074500     PERFORM 3100-LEER-AVION-I THRU 3100-LEER-AVION-F.
074600
074700 3000-CARGA-AVIONES-F.  EXIT.
074800
074900
075000 3190-LOG-ERROR-PLN-I.
075100
075200     DISPLAY 'Error loading plane ' PLN-ID ': ' WS-RESULT-MSG.
075300
075400 3190-LOG-ERROR-PLN-F.  EXIT.
075500
075600
075700 3200-VALIDAR-AVION-I.
075800
075900     MOVE 201 TO WS-RESULT-STATUS
076000     MOVE 'plane created successfully' TO WS-RESULT-MSG
076100
076200     PERFORM 3210-VAL-FORMATO-ID-PLN THRU 3210-VAL-FORMATO-ID-PLN-F
076300     IF NOT WS-RESULT-OK THEN
076400        GO TO 3200-VALIDAR-AVION-F
076500     END-IF
076600
076700     PERFORM 3220-VAL-ID-UNICO-PLN THRU 3220-VAL-ID-UNICO-PLN-F
076800     IF NOT WS-RESULT-OK THEN
076900        GO TO 3200-VALIDAR-AVION-F
077000     END-IF
077100
077200     PERFORM 3230-VAL-TEXTOS-PLN THRU 3230-VAL-TEXTOS-PLN-F
077300     IF NOT WS-RESULT-OK THEN
077400        GO TO 3200-VALIDAR-AVION-F
077500     END-IF
077600
077700     PERFORM 3240-VAL-CAPACIDAD-PLN THRU 3240-VAL-CAPACIDAD-PLN-F.
077800
077900 3200-VALIDAR-AVION-F.  EXIT.
078000
078100
078200*----  REGLA 1: 2 LETRAS MAYUSCULAS + 5 DIGITOS  ----------------------
078300 3210-VAL-FORMATO-ID-PLN.
078400
078500     IF PLN-ID (1:1) >= 'A' AND PLN-ID (1:1) <= 'Z' AND
078550        PLN-ID (2:1) >= 'A' AND PLN-ID (2:1) <= 'Z' AND
078600        PLN-ID (3:5) IS NUMERIC THEN
078700        MOVE 201 TO WS-RESULT-STATUS
078800     ELSE
078900        MOVE 400 TO WS-RESULT-STATUS
079000        MOVE 'ID must be 2 uppercase letters followed by 5 digits'
079100                          TO WS-RESULT-MSG
079200     END-IF.
079300
079400 3210-VAL-FORMATO-ID-PLN-F.  EXIT.
079500
079600
079700*----  REGLA 2: ID UNICO  ----------------------------------------------
079800 3220-VAL-ID-UNICO-PLN.
079900
080000     IF WS-PLN-CANT = ZEROS THEN
080100        MOVE 201 TO WS-RESULT-STATUS
080200     ELSE
080300        SET WS-PLN-IX TO 1
080400        SEARCH ALL WS-PLN-ENTRY
080500           AT END
080600              MOVE 201 TO WS-RESULT-STATUS
080700           WHEN WS-PLN-ID (WS-PLN-IX) = PLN-ID
080800              MOVE 409 TO WS-RESULT-STATUS
080900              STRING 'plane with ID=' DELIMITED BY SIZE
081000                     PLN-ID            DELIMITED BY SIZE
081100                     ' already exists' DELIMITED BY SIZE
081200                     INTO WS-RESULT-MSG
081300        END-SEARCH
081400     END-IF.
081500
081600 3220-VAL-ID-UNICO-PLN-F.  EXIT.
081700
081800
081900*----  REGLA 3: MARCA, MODELO Y AEROLINEA NO EN BLANCO  -----------------
082000 3230-VAL-TEXTOS-PLN.
082100
082200     IF PLN-BRAND   NOT = SPACES AND
082300        PLN-MODEL   NOT = SPACES AND
082400        PLN-AIRLINE NOT = SPACES THEN
082500        MOVE 201 TO WS-RESULT-STATUS
082600     ELSE
082700        MOVE 400 TO WS-RESULT-STATUS
082800        MOVE 'brand, model and airline must not be blank'
082900                          TO WS-RESULT-MSG
083000     END-IF.
083100
083200 3230-VAL-TEXTOS-PLN-F.  EXIT.
083300
083400
083500*----  REGLA 4: CAPACIDAD MAYOR QUE CERO  ------------------------------
083600 3240-VAL-CAPACIDAD-PLN.
083700
083800     IF PLN-MAX-CAPACITY IS NUMERIC AND
083900        PLN-MAX-CAPACITY > ZEROS THEN
084000        MOVE 201 TO WS-RESULT-STATUS
084100     ELSE
084200        MOVE 400 TO WS-RESULT-STATUS
084300        MOVE 'max capacity must be an integer greater than 0'
084400                          TO WS-RESULT-MSG
084500     END-IF.
084600
084700 3240-VAL-CAPACIDAD-PLN-F.  EXIT.
084800
084900
085000*----  ALTA: INSERCION ORDENADA POR WS-PLN-ID (INSERT-SORT)  ------------
085100 3300-INSERTAR-AVION-I.
085200
085300     ADD 1 TO WS-PLN-CANT
085400     SET WS-PLN-IX TO WS-PLN-CANT
085500
085600     PERFORM 3310-DESPLAZAR-PLN-I THRU 3310-DESPLAZAR-PLN-F
085700        UNTIL WS-PLN-IX = 1
085800           OR PLN-ID >= WS-PLN-ID (WS-PLN-IX - 1)
085900
086000     MOVE PLN-ID           TO WS-PLN-ID           (WS-PLN-IX)
086100     MOVE PLN-BRAND        TO WS-PLN-BRAND        (WS-PLN-IX)
086200     MOVE PLN-MODEL        TO WS-PLN-MODEL        (WS-PLN-IX)
086300     MOVE PLN-MAX-CAPACITY TO WS-PLN-MAX-CAPACITY (WS-PLN-IX)
086400     MOVE PLN-AIRLINE      TO WS-PLN-AIRLINE      (WS-PLN-IX).
086500
086600 3300-INSERTAR-AVION-F.  EXIT.
086700
086800
086900 3310-DESPLAZAR-PLN-I.
087000
087100     MOVE WS-PLN-ENTRY (WS-PLN-IX - 1) TO WS-PLN-ENTRY (WS-PLN-IX)
087200     SET WS-PLN-IX DOWN BY 1.
087300
087400 3310-DESPLAZAR-PLN-F.  EXIT.
087500
087600
087700*=====================================================================
087800*    AEROPUERTOS - LECTURA Y CARGA
087900*    14/02/1992 M.SOSA SC-0151
088000*=====================================================================
088100 4100-LEER-AEROPUERTO-I.
088200
088300     READ AEROPUERTOS-IN INTO REG-AEROPUERTO
088400
088500     EVALUATE TRUE
088600        WHEN FS-LOC = '00' AND REG-AEROPUERTO-X = SPACES
088700           SET WS-FIN-LOC TO TRUE
088800        WHEN FS-LOC = '00'
088900           CONTINUE
089000        WHEN FS-LOC = '10'
089100           SET WS-FIN-LOC TO TRUE
089200        WHEN OTHER
089300           DISPLAY '* ERROR EN LECTURA AEROPUERTOS-IN : ' FS-LOC
089400           SET WS-FIN-LOC TO TRUE
089500     END-EVALUATE.
089600
089700 4100-LEER-AEROPUERTO-F.  EXIT.
089800
089900
090000 4000-CARGA-AEROPUERTOS-I.
090100
090200     ADD 1 TO WS-LOC-LEIDOS
090300     PERFORM 4200-VALIDAR-AEROPUERTO-I
090400        THRU 4200-VALIDAR-AEROPUERTO-F
090500
090600     IF WS-RESULT-OK THEN
090700        PERFORM 4300-INSERTAR-AEROPUERTO-I
090800           THRU 4300-INSERTAR-AEROPUERTO-F
090900        ADD 1 TO WS-LOC-ACEPTADOS
091000     ELSE
091100        ADD 1 TO WS-LOC-RECHAZADOS
091200        PERFORM 4190-LOG-ERROR-LOC-I THRU 4190-LOG-ERROR-LOC-F
091300     END-IF
091400
091500     PERFORM 4100-LEER-AEROPUERTO-I THRU 4100-LEER-AEROPUERTO-F.
091600
091700 4000-CARGA-AEROPUERTOS-F.  EXIT.
091800
091900
092000 4190-LOG-ERROR-LOC-I.
092100
092200     DISPLAY 'Error loading location ' LOC-ID ': ' WS-RESULT-MSG.
092300
092400 4190-LOG-ERROR-LOC-F.  EXIT.
092500
092600
092700 4200-VALIDAR-AEROPUERTO-I.
092800
092900     MOVE 201 TO WS-RESULT-STATUS
093000     MOVE 'location created successfully' TO WS-RESULT-MSG
093100
093200*    05/03/2007 P.ROMERO SC-0552 - CONVIERTE LAS COORDENADAS ANTES
093300*    DE VALIDAR, PARA QUE EL MENSAJE DE RECHAZO POR ID DUPLICADO
093400*    YA TENGA EL ID A LA MANO DESDE LA PRIMERA REGLA.
093500     PERFORM 4205-CONVERTIR-COORD-LOC-I
093600        THRU 4205-CONVERTIR-COORD-LOC-F
093700
093800     PERFORM 4210-VAL-FORMATO-ID-LOC THRU 4210-VAL-FORMATO-ID-LOC-F
093900     IF NOT WS-RESULT-OK THEN
094000        GO TO 4200-VALIDAR-AEROPUERTO-F
094100     END-IF
094200
094300     PERFORM 4220-VAL-ID-UNICO-LOC THRU 4220-VAL-ID-UNICO-LOC-F
094400     IF NOT WS-RESULT-OK THEN
094500        GO TO 4200-VALIDAR-AEROPUERTO-F
094600     END-IF
094700
094800     PERFORM 4230-VAL-TEXTOS-LOC THRU 4230-VAL-TEXTOS-LOC-F
094900     IF NOT WS-RESULT-OK THEN
095000        GO TO 4200-VALIDAR-AEROPUERTO-F
095100     END-IF
095200
095300     PERFORM 4240-VAL-LATITUD-LOC THRU 4240-VAL-LATITUD-LOC-F
095400     IF NOT WS-RESULT-OK THEN
095500        GO TO 4200-VALIDAR-AEROPUERTO-F
095600     END-IF
095700
095800     PERFORM 4250-VAL-LONGITUD-LOC THRU 4250-VAL-LONGITUD-LOC-F
095900     IF NOT WS-RESULT-OK THEN
096000        GO TO 4200-VALIDAR-AEROPUERTO-F
096100     END-IF
096200
096300     PERFORM 4260-VAL-PRECISION-LOC THRU 4260-VAL-PRECISION-LOC-F.
096400
096500 4200-VALIDAR-AEROPUERTO-F.  EXIT.
096600
096700
096800*----  ARMA WS-CUR-LATITUD / WS-CUR-LONGITUD DESDE LOS CAMPOS  --------
096900*----  DE ORIGEN (SIGNO + 3 ENTEROS + 4 DECIMALES)  --------------------
097000 4205-CONVERTIR-COORD-LOC-I.
097100
097200     COMPUTE WS-CUR-LATITUD  = LOC-LAT-INT + (LOC-LAT-DEC / 10000)
097300     IF LOC-LAT-SIGN = '-' THEN
097400        COMPUTE WS-CUR-LATITUD = WS-CUR-LATITUD * -1
097500     END-IF
097600
097700     COMPUTE WS-CUR-LONGITUD = LOC-LON-INT + (LOC-LON-DEC / 10000)
097800     IF LOC-LON-SIGN = '-' THEN
097900        COMPUTE WS-CUR-LONGITUD = WS-CUR-LONGITUD * -1
098000     END-IF.
098100
098200 4205-CONVERTIR-COORD-LOC-F.  EXIT.
098300
098400
098500*----  REGLA 1: EXACTAMENTE 3 LETRAS MAYUSCULAS  ------------------------
098600 4210-VAL-FORMATO-ID-LOC.
098700
098800     IF LOC-ID (1:1) >= 'A' AND LOC-ID (1:1) <= 'Z' AND
098820        LOC-ID (2:1) >= 'A' AND LOC-ID (2:1) <= 'Z' AND
098840        LOC-ID (3:1) >= 'A' AND LOC-ID (3:1) <= 'Z' THEN
098900        MOVE 201 TO WS-RESULT-STATUS
099000     ELSE
099100        MOVE 400 TO WS-RESULT-STATUS
099200        MOVE 'ID must be exactly 3 uppercase letters'
099300                          TO WS-RESULT-MSG
099400     END-IF.
099500
099600 4210-VAL-FORMATO-ID-LOC-F.  EXIT.
099700
099800
099900*----  REGLA 2: ID UNICO  ------------------------------------------------
100000 4220-VAL-ID-UNICO-LOC.
100100
100200     IF WS-LOC-CANT = ZEROS THEN
100300        MOVE 201 TO WS-RESULT-STATUS
100400     ELSE
100500        SET WS-LOC-IX TO 1
100600        SEARCH ALL WS-LOC-ENTRY
100700           AT END
100800              MOVE 201 TO WS-RESULT-STATUS
100900           WHEN WS-LOC-ID (WS-LOC-IX) = LOC-ID
101000              MOVE 409 TO WS-RESULT-STATUS
101100              STRING 'location with ID=' DELIMITED BY SIZE
101200                     LOC-ID            DELIMITED BY SIZE
101300                     ' already exists' DELIMITED BY SIZE
101400                     INTO WS-RESULT-MSG
101500        END-SEARCH
101600     END-IF.
101700
101800 4220-VAL-ID-UNICO-LOC-F.  EXIT.
101900
102000
102100*----  REGLA 3: NOMBRE, CIUDAD Y PAIS NO EN BLANCO  ----------------------
102200 4230-VAL-TEXTOS-LOC.
102300
102400     IF LOC-NAME    NOT = SPACES AND
102500        LOC-CITY    NOT = SPACES AND
102600        LOC-COUNTRY NOT = SPACES THEN
102700        MOVE 201 TO WS-RESULT-STATUS
102800     ELSE
102900        MOVE 400 TO WS-RESULT-STATUS
103000        MOVE 'name, city and country must not be blank'
103100                          TO WS-RESULT-MSG
103200     END-IF.
103300
103400 4230-VAL-TEXTOS-LOC-F.  EXIT.
103500
103600
103700*----  REGLA 4: LATITUD ENTRE -90 Y +90  ---------------------------------
103800 4240-VAL-LATITUD-LOC.
103900
104000     IF WS-CUR-LATITUD >= -90 AND WS-CUR-LATITUD <= 90 THEN
104100        MOVE 201 TO WS-RESULT-STATUS
104200     ELSE
104300        MOVE 400 TO WS-RESULT-STATUS
104400        MOVE 'latitude must be between -90 and 90'
104500                          TO WS-RESULT-MSG
104600     END-IF.
104700
104800 4240-VAL-LATITUD-LOC-F.  EXIT.
104900
105000
105100*----  REGLA 5: LONGITUD ENTRE -180 Y +180  ------------------------------
105200 4250-VAL-LONGITUD-LOC.
105300
105400     IF WS-CUR-LONGITUD >= -180 AND WS-CUR-LONGITUD <= 180 THEN
105500        MOVE 201 TO WS-RESULT-STATUS
105600     ELSE
105700        MOVE 400 TO WS-RESULT-STATUS
105800        MOVE 'longitude must be between -180 and 180'
105900                          TO WS-RESULT-MSG
106000     END-IF.
106100
106200 4250-VAL-LONGITUD-LOC-F.  EXIT.
106300
106400
106500*----  REGLA 6: HASTA 4 DECIMALES, SEGUN LA ESCALA DECLARADA  ------------
106600 4260-VAL-PRECISION-LOC.
106700
106800     IF LOC-LAT-SCALE <= 4 AND LOC-LON-SCALE <= 4 THEN
106900        MOVE 201 TO WS-RESULT-STATUS
107000     ELSE
107100        MOVE 400 TO WS-RESULT-STATUS
107200        MOVE 'latitude and longitude may have up to 4 decimals'
107300                          TO WS-RESULT-MSG
107400     END-IF.
107500
107600 4260-VAL-PRECISION-LOC-F.  EXIT.
107700
107800
107900*----  ALTA: INSERCION ORDENADA POR WS-LOC-ID (INSERT-SORT)  -------------
108000 4300-INSERTAR-AEROPUERTO-I.
108100
108200     ADD 1 TO WS-LOC-CANT
108300     SET WS-LOC-IX TO WS-LOC-CANT
108400
108500     PERFORM 4310-DESPLAZAR-LOC-I THRU 4310-DESPLAZAR-LOC-F
108600        UNTIL WS-LOC-IX = 1
108700           OR LOC-ID >= WS-LOC-ID (WS-LOC-IX - 1)
108800
108900     MOVE LOC-ID           TO WS-LOC-ID         (WS-LOC-IX)
109000     MOVE LOC-NAME         TO WS-LOC-NAME       (WS-LOC-IX)
109100     MOVE LOC-CITY         TO WS-LOC-CITY       (WS-LOC-IX)
109200     MOVE LOC-COUNTRY      TO WS-LOC-COUNTRY    (WS-LOC-IX)
109300     MOVE WS-CUR-LATITUD   TO WS-LOC-LATITUDE   (WS-LOC-IX)
109400     MOVE WS-CUR-LONGITUD  TO WS-LOC-LONGITUDE  (WS-LOC-IX)
109500     MOVE LOC-LAT-SCALE    TO WS-LOC-LAT-SCALE  (WS-LOC-IX)
109600     MOVE LOC-LON-SCALE    TO WS-LOC-LON-SCALE  (WS-LOC-IX).
109700
109800 4300-INSERTAR-AEROPUERTO-F.  EXIT.
109900
110000
110100 4310-DESPLAZAR-LOC-I.
110200
110300     MOVE WS-LOC-ENTRY (WS-LOC-IX - 1) TO WS-LOC-ENTRY (WS-LOC-IX)
110400     SET WS-LOC-IX DOWN BY 1.
110500
110600 4310-DESPLAZAR-LOC-F.  EXIT.
110700
110800
110900*=====================================================================
111000*    LISTADO Y TOTALES DE CONTROL
111100*=====================================================================
111200 8000-REPORTE-I.
111300
111400     PERFORM 8100-ENCABEZADO-I           THRU 8100-ENCABEZADO-F
111500     PERFORM 8200-LISTAR-PASAJEROS-I     THRU 8200-LISTAR-PASAJEROS-F
111600     PERFORM 8300-LISTAR-AVIONES-I       THRU 8300-LISTAR-AVIONES-F
111700     PERFORM 8400-LISTAR-AEROPUERTOS-I   THRU 8400-LISTAR-AEROPUERTOS-F
111800     PERFORM 8500-TOTALES-CONTROL-I      THRU 8500-TOTALES-CONTROL-F.
111900
112000 8000-REPORTE-F.  EXIT.
112100
112200
112300*----  30/07/1993 M.SOSA SC-0177 - CORTE DE PAGINA  ----------------------
112400*----  02/08/2009 P.ROMERO SC-0633 - EL CORTE DE PAGINA REIMPRIMIA EL --
112500*----  TITULO PERO NO EL SUBTITULO DE LA SECCION EN CURSO; AHORA SE   --
112600*----  REIMPRIME TAMBIEN WS-SUBTIT-ACTUAL SI HAY UNA SECCION ABIERTA  --
112700*----  (EN LA PRIMERA HOJA DEL LISTADO TODAVIA ESTA EN BLANCO).       --
112800 8100-ENCABEZADO-I.
112900
113000     ACCEPT WS-FECHA-SISTEMA FROM DATE
113100     ADD 1 TO WS-CONT-PAGINA
113200     MOVE ZEROS TO WS-CONT-LINEA
113300     MOVE WS-CONT-PAGINA TO IMP-TIT-PAGINA
113400
113500     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
113600
113700     IF WS-SUBTIT-ACTUAL NOT = SPACES THEN
113800        MOVE SPACES           TO IMP-SUBTITULO
113900        MOVE WS-SUBTIT-ACTUAL TO IMP-SUBTIT-TXT
114000        WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 2
114100        ADD 2 TO WS-CONT-LINEA
114200     END-IF.
114300 8100-ENCABEZADO-F.  EXIT.
114400
114500
114600 8200-LISTAR-PASAJEROS-I.
114700
114800     MOVE SPACES TO REG-SALIDA
114900     WRITE REG-SALIDA AFTER 2
115000
115100     MOVE SPACES TO IMP-SUBTITULO
115200     MOVE 'PASAJEROS REGISTRADOS' TO WS-SUBTIT-ACTUAL
115300     MOVE 'PASAJEROS REGISTRADOS' TO IMP-SUBTIT-TXT
115400     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
115500     ADD 3 TO WS-CONT-LINEA
115600
115700     IF WS-UPSI0-DETALLE THEN
115800        SET WS-PAX-IX TO 1
115900        PERFORM 8210-DET-PASAJERO-I THRU 8210-DET-PASAJERO-F
116000           VARYING WS-PAX-IX FROM 1 BY 1 UNTIL WS-PAX-IX > WS-PAX-CANT
116100     END-IF
116200
116300     MOVE SPACES TO IMP-CANT-LINEA
116400     MOVE 'PASAJEROS ACEPTADOS:' TO IMP-CANT-ETIQUETA
116500     MOVE WS-PAX-ACEPTADOS       TO IMP-CANT-VALOR
116600     WRITE REG-SALIDA FROM IMP-CANT-LINEA AFTER 1
116700     ADD 1 TO WS-CONT-LINEA.
116800
116900 8200-LISTAR-PASAJEROS-F.  EXIT.
117000
117100
117200 8210-DET-PASAJERO-I.
117300
117400     IF WS-CONT-LINEA >= WS-MAX-LINEAS THEN
117500        PERFORM 8100-ENCABEZADO-I THRU 8100-ENCABEZADO-F
117600     END-IF
117700
117800     MOVE SPACES                        TO IMP-DET-PAX
117900     MOVE WS-PAX-ID         (WS-PAX-IX)  TO IMP-PAX-ID
118000     MOVE WS-PAX-FIRSTNAME  (WS-PAX-IX)  TO IMP-PAX-FIRSTNAME
118100     MOVE WS-PAX-LASTNAME   (WS-PAX-IX)  TO IMP-PAX-LASTNAME
118200     MOVE WS-PAX-BIRTH-YEAR  (WS-PAX-IX) TO IMP-PAX-BIRTH-YY
118300     MOVE WS-PAX-BIRTH-MONTH (WS-PAX-IX) TO IMP-PAX-BIRTH-MM
118400     MOVE WS-PAX-BIRTH-DAY   (WS-PAX-IX) TO IMP-PAX-BIRTH-DD
118500     MOVE WS-PAX-PHONE-CODE  (WS-PAX-IX) TO IMP-PAX-PHONE-CODE
118600     MOVE WS-PAX-PHONE       (WS-PAX-IX) TO IMP-PAX-PHONE
118700     MOVE WS-PAX-COUNTRY     (WS-PAX-IX) TO IMP-PAX-COUNTRY
118800
118900     WRITE REG-SALIDA FROM IMP-DET-PAX AFTER 1
119000     ADD 1 TO WS-CONT-LINEA.
119100
119200 8210-DET-PASAJERO-F.  EXIT.
119300
119400
119500 8300-LISTAR-AVIONES-I.
119600
119700     MOVE SPACES TO REG-SALIDA
119800     WRITE REG-SALIDA AFTER 2
119900
120000     MOVE SPACES TO IMP-SUBTITULO
120100     MOVE 'AVIONES REGISTRADOS' TO WS-SUBTIT-ACTUAL
120200     MOVE 'AVIONES REGISTRADOS' TO IMP-SUBTIT-TXT
120300     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
120400     ADD 3 TO WS-CONT-LINEA
120500
120600     IF WS-UPSI0-DETALLE THEN
120700        SET WS-PLN-IX TO 1
120800        PERFORM 8310-DET-AVION-I THRU 8310-DET-AVION-F
120900           VARYING WS-PLN-IX FROM 1 BY 1 UNTIL WS-PLN-IX > WS-PLN-CANT
121000     END-IF
121100
121200     MOVE SPACES TO IMP-CANT-LINEA
121300     MOVE 'AVIONES ACEPTADOS:' TO IMP-CANT-ETIQUETA
121400     MOVE WS-PLN-ACEPTADOS     TO IMP-CANT-VALOR
121500     WRITE REG-SALIDA FROM IMP-CANT-LINEA AFTER 1
121600     ADD 1 TO WS-CONT-LINEA.
121700
121800 8300-LISTAR-AVIONES-F.  EXIT.
121900
122000
122100 8310-DET-AVION-I.
122200
122300     IF WS-CONT-LINEA >= WS-MAX-LINEAS THEN
122400        PERFORM 8100-ENCABEZADO-I THRU 8100-ENCABEZADO-F
122500     END-IF
122600
122700     MOVE SPACES                        TO IMP-DET-PLN
122800     MOVE WS-PLN-ID           (WS-PLN-IX) TO IMP-PLN-ID
122900     MOVE WS-PLN-BRAND        (WS-PLN-IX) TO IMP-PLN-BRAND
123000     MOVE WS-PLN-MODEL        (WS-PLN-IX) TO IMP-PLN-MODEL
123100     MOVE WS-PLN-MAX-CAPACITY (WS-PLN-IX) TO IMP-PLN-CAPACITY
123200     MOVE WS-PLN-AIRLINE      (WS-PLN-IX) TO IMP-PLN-AIRLINE
123300
123400     WRITE REG-SALIDA FROM IMP-DET-PLN AFTER 1
123500     ADD 1 TO WS-CONT-LINEA.
123600
123700 8310-DET-AVION-F.  EXIT.
123800
123900
124000 8400-LISTAR-AEROPUERTOS-I.
124100
124200     MOVE SPACES TO REG-SALIDA
124300     WRITE REG-SALIDA AFTER 2
124400
124500     MOVE SPACES TO IMP-SUBTITULO
124600     MOVE 'AEROPUERTOS REGISTRADOS' TO WS-SUBTIT-ACTUAL
124700     MOVE 'AEROPUERTOS REGISTRADOS' TO IMP-SUBTIT-TXT
124800     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
124900     ADD 3 TO WS-CONT-LINEA
125000
125100     IF WS-UPSI0-DETALLE THEN
125200        SET WS-LOC-IX TO 1
125300        PERFORM 8410-DET-AEROPUERTO-I THRU 8410-DET-AEROPUERTO-F
125400           VARYING WS-LOC-IX FROM 1 BY 1 UNTIL WS-LOC-IX > WS-LOC-CANT
125500     END-IF
125600
125700     MOVE SPACES TO IMP-CANT-LINEA
125800     MOVE 'AEROPUERTOS ACEPTADOS:' TO IMP-CANT-ETIQUETA
125900     MOVE WS-LOC-ACEPTADOS         TO IMP-CANT-VALOR
126000     WRITE REG-SALIDA FROM IMP-CANT-LINEA AFTER 1
126100     ADD 1 TO WS-CONT-LINEA.
126200
126300 8400-LISTAR-AEROPUERTOS-F.  EXIT.
126400
126500
126600 8410-DET-AEROPUERTO-I.
126700
126800     IF WS-CONT-LINEA >= WS-MAX-LINEAS THEN
126900        PERFORM 8100-ENCABEZADO-I THRU 8100-ENCABEZADO-F
127000     END-IF
127100
127200     MOVE SPACES                        TO IMP-DET-LOC
127300     MOVE WS-LOC-ID        (WS-LOC-IX)   TO IMP-LOC-ID
127400     MOVE WS-LOC-NAME      (WS-LOC-IX)   TO IMP-LOC-NAME
127500     MOVE WS-LOC-CITY      (WS-LOC-IX)   TO IMP-LOC-CITY
127600     MOVE WS-LOC-COUNTRY   (WS-LOC-IX)   TO IMP-LOC-COUNTRY
127700     MOVE WS-LOC-LATITUDE  (WS-LOC-IX)   TO IMP-LOC-LAT
127800     MOVE WS-LOC-LONGITUDE (WS-LOC-IX)   TO IMP-LOC-LON
127900
128000     WRITE REG-SALIDA FROM IMP-DET-LOC AFTER 1
128100     ADD 1 TO WS-CONT-LINEA.
128200
128300 8410-DET-AEROPUERTO-F.  EXIT.
128400
128500
128600*----  19/06/2003 J.ALVAREZ SC-0488 - BALANCE LEIDOS = ACEPTADOS  --------
128700*----  + RECHAZADOS, POR STREAM Y GENERAL.  ------------------------------
128800 8500-TOTALES-CONTROL-I.
128900
129000     MOVE SPACES TO REG-SALIDA
129100     WRITE REG-SALIDA AFTER 2
129200
129300     MOVE SPACES TO IMP-SUBTITULO
129400     MOVE 'TOTALES DE CONTROL' TO IMP-SUBTIT-TXT
129500     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
129600
129700     MOVE SPACES              TO IMP-TOT-LINEA
129800     MOVE 'PASAJEROS'         TO IMP-TOT-ETIQUETA
129900     MOVE WS-PAX-LEIDOS       TO IMP-TOT-LEIDOS
130000     MOVE WS-PAX-ACEPTADOS    TO IMP-TOT-ACEPTADOS
130100     MOVE WS-PAX-RECHAZADOS   TO IMP-TOT-RECHAZADOS
130200     WRITE REG-SALIDA FROM IMP-TOT-LINEA AFTER 1
130300
130400     MOVE SPACES              TO IMP-TOT-LINEA
130500     MOVE 'AVIONES'           TO IMP-TOT-ETIQUETA
130600     MOVE WS-PLN-LEIDOS       TO IMP-TOT-LEIDOS
130700     MOVE WS-PLN-ACEPTADOS    TO IMP-TOT-ACEPTADOS
130800     MOVE WS-PLN-RECHAZADOS   TO IMP-TOT-RECHAZADOS
130900     WRITE REG-SALIDA FROM IMP-TOT-LINEA AFTER 1
131000
131100     MOVE SPACES              TO IMP-TOT-LINEA
131200     MOVE 'AEROPUERTOS'       TO IMP-TOT-ETIQUETA
131300     MOVE WS-LOC-LEIDOS       TO IMP-TOT-LEIDOS
131400     MOVE WS-LOC-ACEPTADOS    TO IMP-TOT-ACEPTADOS
131500     MOVE WS-LOC-RECHAZADOS   TO IMP-TOT-RECHAZADOS
131600     WRITE REG-SALIDA FROM IMP-TOT-LINEA AFTER 1
131700
131800     ADD WS-PAX-LEIDOS     WS-PLN-LEIDOS     WS-LOC-LEIDOS
131900                                    GIVING WS-TOT-LEIDOS
132000     ADD WS-PAX-ACEPTADOS  WS-PLN-ACEPTADOS  WS-LOC-ACEPTADOS
132100                                    GIVING WS-TOT-ACEPTADOS
132200     ADD WS-PAX-RECHAZADOS WS-PLN-RECHAZADOS WS-LOC-RECHAZADOS
132300                                    GIVING WS-TOT-RECHAZADOS
132400
132500     MOVE SPACES              TO IMP-TOT-LINEA
132600     MOVE 'TOTAL GENERAL'     TO IMP-TOT-ETIQUETA
132700     MOVE WS-TOT-LEIDOS       TO IMP-TOT-LEIDOS
132800     MOVE WS-TOT-ACEPTADOS    TO IMP-TOT-ACEPTADOS
132900     MOVE WS-TOT-RECHAZADOS   TO IMP-TOT-RECHAZADOS
133000     WRITE REG-SALIDA FROM IMP-TOT-LINEA AFTER 1
133100
133200     MOVE SPACES TO REG-SALIDA
133300     WRITE REG-SALIDA AFTER 1
133400     MOVE SPACES TO IMP-SUBTITULO
133500
133600     IF WS-TOT-LEIDOS = WS-TOT-ACEPTADOS + WS-TOT-RECHAZADOS THEN
133700        MOVE 'BALANCE DE CONTROL OK: LEIDOS = ACEPTADOS + RECHAZADOS'
133800                          TO IMP-SUBTIT-TXT
133900     ELSE
134000        MOVE '*** BALANCE DE CONTROL NO CUADRA ***'
134100                          TO IMP-SUBTIT-TXT
134200     END-IF
134300
134400     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1.
134500
134600 8500-TOTALES-CONTROL-F.  EXIT.
134700
134800
134900*=====================================================================
135000*    CIERRE
135100*=====================================================================
135200 9999-FINAL-I.
135300
135400     IF WS-ARCHIVOS-OK THEN
135500        CLOSE PASAJEROS-IN
135600        CLOSE AVIONES-IN
135700        CLOSE AEROPUERTOS-IN
135800        CLOSE LISTADO
135900     END-IF
136000
136100     DISPLAY '   PGMCARGA - PASAJEROS   LEIDOS/ACEP/RECH : '
136200             WS-PAX-LEIDOS ' / ' WS-PAX-ACEPTADOS
136300             ' / ' WS-PAX-RECHAZADOS
136400     DISPLAY '   PGMCARGA - AVIONES     LEIDOS/ACEP/RECH : '
136500             WS-PLN-LEIDOS ' / ' WS-PLN-ACEPTADOS
136600             ' / ' WS-PLN-RECHAZADOS
136700     DISPLAY '   PGMCARGA - AEROPUERTOS LEIDOS/ACEP/RECH : '
136800             WS-LOC-LEIDOS ' / ' WS-LOC-ACEPTADOS
136900             ' / ' WS-LOC-RECHAZADOS.
137000
137100 9999-FINAL-F.  EXIT.
