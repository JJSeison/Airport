000100******************************************************************
000200*    COPY CPLOCRG                                               *
000300*    AER0450.PRD.AEROPUERTO                                     *
000400*    LAYOUT REGISTRO AEROPUERTO - CARGA Y MANTENIMIENTO         *
000500*    LARGO 93 BYTES                                             *
000600*    LAS COORDENADAS VIENEN DEL ORIGEN CON SIGNO SEPARADO,      *
000700*    3 DIGITOS ENTEROS, 4 DECIMALES Y UN DIGITO DE ESCALA       *
000800*    DECLARADA (CUANTOS DECIMALES TRAIA EL VALOR ORIGINAL),     *
000900*    PARA VALIDAR "HASTA 4 DECIMALES" SOBRE EL DATO EXACTO.     *
001000******************************************************************
001100 01  REG-AEROPUERTO.
001200     03  LOC-ID              PIC X(03)       VALUE SPACES.
001300     03  LOC-NAME            PIC X(30)       VALUE SPACES.
001400     03  LOC-CITY            PIC X(20)       VALUE SPACES.
001500     03  LOC-COUNTRY         PIC X(20)       VALUE SPACES.
001600     03  LOC-COORDS.
001700         05  LOC-LAT-IN.
001800             07  LOC-LAT-SIGN    PIC X(01)   VALUE SPACE.
001900             07  LOC-LAT-INT     PIC 9(03)   VALUE ZEROS.
002000             07  LOC-LAT-DEC     PIC 9(04)   VALUE ZEROS.
002100             07  LOC-LAT-SCALE   PIC 9(01)   VALUE ZEROS.
002200         05  LOC-LON-IN.
002300             07  LOC-LON-SIGN    PIC X(01)   VALUE SPACE.
002400             07  LOC-LON-INT     PIC 9(03)   VALUE ZEROS.
002500             07  LOC-LON-DEC     PIC 9(04)   VALUE ZEROS.
002600             07  LOC-LON-SCALE   PIC 9(01)   VALUE ZEROS.
002700*        VISTA CRUDA DE LAS 18 POSICIONES DE COORDENADAS, PARA
002800*        COPIARLAS TAL CUAL AL RENGLON DE DETALLE DEL LISTADO.
002900     03  LOC-COORDS-X  REDEFINES LOC-COORDS
003000                                     PIC X(18).
003100     03  FILLER              PIC X(02)       VALUE SPACES.
003200
003300*    VISTA CRUDA DEL REGISTRO COMPLETO, PARA DETECTAR LINEAS
003400*    EN BLANCO AL FINAL DEL ARCHIVO DE ENTRADA.
003500 01  REG-AEROPUERTO-X  REDEFINES REG-AEROPUERTO
003600                                     PIC X(93).
003700
003800*----------------------------------------------------------------
003900*    TABLA MAESTRA DE AEROPUERTOS (EN MEMORIA, VIVE SOLO
004000*    DURANTE LA CORRIDA).  ORDENADA POR WS-LOC-ID (3 LETRAS
004100*    MAYUSCULAS, ESTILO CODIGO IATA).  LATITUD/LONGITUD SE
004200*    GUARDAN YA CONVERTIDAS A S9(3)V9(4) PARA LAS VALIDACIONES
004300*    DE RANGO Y PARA LA IMPRESION CON SIGNO.
004400*----------------------------------------------------------------
004500 77  WS-LOC-MAX-CANT         PIC 9(4)  COMP   VALUE 300.
004600 77  WS-LOC-CANT             PIC 9(4)  COMP   VALUE ZEROS.
004700
004800 01  WS-TABLA-AEROPUERTOS.
004900     03  WS-LOC-ENTRY OCCURS 0 TO 300 TIMES
005000                      DEPENDING ON WS-LOC-CANT
005100                      ASCENDING KEY IS WS-LOC-ID
005200                      INDEXED BY WS-LOC-IX.
005300         05  WS-LOC-ID           PIC X(03).
005400         05  WS-LOC-NAME         PIC X(30).
005500         05  WS-LOC-CITY         PIC X(20).
005600         05  WS-LOC-COUNTRY      PIC X(20).
005700         05  WS-LOC-LATITUDE     PIC S9(03)V9(04) COMP-3.
005800         05  WS-LOC-LONGITUDE    PIC S9(03)V9(04) COMP-3.
005900         05  WS-LOC-LAT-SCALE    PIC 9(01).
006000         05  WS-LOC-LON-SCALE    PIC 9(01).
006100         05  FILLER              PIC X(05)    VALUE SPACES.
